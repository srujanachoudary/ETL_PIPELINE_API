000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  AQFLDLTH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          GENERAL-PURPOSE FIELD-LENGTH UTILITY.  RETURNS THE
001400*          POSITION OF THE LAST NON-BLANK BYTE IN A 255-BYTE
001500*          CALLER FIELD.  AQTRANS CALLS THIS AHEAD OF PULLING
001600*          THE HOUR OUT OF READING-TIME, SO A SHORT OR BLANK
001700*          TIMESTAMP DOESN'T GET SLICED AT POSITIONS 12-13 OF
001800*          GARBAGE.
001900*
002000*----------------------------------------------------------------*
002100* CHANGE LOG                                                     *
002200* DATE     BY   DESCRIPTION                                      *
002300* 03/14/91 JS   INITIAL RELEASE                                  *AQFLDLTH
002400* 07/30/94 JS   REPLACED THE REVERSED-STRING SCAN WITH A         *AQFLDLTH
002500*               STRAIGHT BACKWARD CHARACTER SCAN - THE OLD       *
002600*               ROUTINE MISCOUNTED ON FIELDS FULL OF LOW-VALUES  *
002700* 01/11/99 MM   Y2K REVIEW - NO DATE FIELDS, NO CHANGE REQUIRED, *AQFLDLTH
002800*               SIGNED OFF PER PR#5502                          *
002900* 04/02/03 AK   ADDED RAW-BYTES REDEFINE FOR CONSOLE DUMPS       *AQFLDLTH
003000*               WHEN TRACING BAD READING-TIME VALUES - PR#6288   *
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500 01  SCAN-WORK-AREA.
004600     05  SCAN-SUB                    PIC S9(4) COMP.
004700     05  FILLER                      PIC X(02).
004800 01  SCAN-WORK-DISPLAY REDEFINES SCAN-WORK-AREA
004900                                 PIC X(04).
005000
005100 01  MISC-FIELDS.
005200     05  TEMP-TXT                    PIC X(255).
005300     05  FILLER                      PIC X(01).
005400 01  MISC-FIELDS-RAW-BYTES REDEFINES MISC-FIELDS.
005500     05  TEMP-TXT-BYTE               PIC X(01) OCCURS 256 TIMES.
005600
005700 LINKAGE SECTION.
005800 01  TEXT1                           PIC X(255).
005900 01  TEXT1-CHAR-TABLE REDEFINES TEXT1.
006000     05  TEXT1-CHAR                  PIC X(01) OCCURS 255 TIMES.
006100
006200 01  RETURN-LTH                      PIC S9(4).
006300
006400 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
006500     MOVE TEXT1 TO TEMP-TXT.
006600     INSPECT TEMP-TXT
006700               REPLACING ALL LOW-VALUES BY SPACES.
006800     MOVE TEMP-TXT TO TEXT1.
006900
007000     MOVE 255 TO SCAN-SUB.
007100     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT
007200             UNTIL TEXT1-CHAR(SCAN-SUB) NOT = SPACE
007300             OR SCAN-SUB = 0.
007400
007500     ADD SCAN-SUB TO RETURN-LTH.
007600     GOBACK.
007700
007800 100-SCAN-BACKWARD.
007900     SUBTRACT 1 FROM SCAN-SUB.
008000 100-EXIT.
008100     EXIT.
