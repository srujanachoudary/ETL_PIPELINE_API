000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  AQANLYS.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 06/10/91.
000600 DATE-COMPILED. 06/10/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE AIR-QUALITY MASTER STORE
001300*          (SORTED BY CITY) AND PRODUCES THE NIGHTLY ANALYTICAL
001400*          OUTPUTS -
001500*
001600*             KPI-SUMMARY       - ONE-RECORD OVERALL SUMMARY
001700*             CITY-RISK-DIST    - ONE RECORD PER CITY/RISK FLAG
001800*             POLLUTION-TRENDS  - ONE RECORD PER MASTER RECORD
001900*             SUMMARY-REPORT    - PRINTED REPORT (REPLACES THE
002000*                                 OLD CHART DECK - SEE PR#4820)
002100*
002200******************************************************************
002300
002400         INPUT FILE              -   AQMN.MASTER.STORE
002500
002600         OUTPUT FILES PRODUCED   -   AQMN.KPI.SUMMARY
002700                                     AQMN.CITY.RISK.DIST
002800                                     AQMN.POLLUTION.TRENDS
002900                                     AQMN.SUMMARY.REPORT
003000
003100         DUMP FILE               -   SYSOUT
003200
003300******************************************************************
003400* CHANGE LOG                                                     *
003500* DATE     BY   DESCRIPTION                                      *
003600* 06/10/91 JS   INITIAL RELEASE                                  *AQANLYS1
003700* 04/22/94 JS   ADDED HOURLY PM2.5 MEANS SECTION - PR#2140       *AQANLYS2
003800* 10/08/96 AK   REPLACED THE FOUR CHART DECKS WITH THE PRINTED   *AQANLYS3
003900*               SUMMARY REPORT SECTIONS BELOW - MGMT NO LONGER   *
004000*               WANTS PLOTTER OUTPUT ON THIRD SHIFT - PR#4820    *
004100* 01/09/99 MM   Y2K REVIEW - RUN-DATE HEADER USES A 2-DIGIT      *AQANLYS4
004200*               YEAR FOR DISPLAY ONLY, UNDERLYING WS-DATE FIELD  *
004300*               IS UNCHANGED - SIGNED OFF PER PR#5502            *
004400* 07/02/03 TGD  ADDED "MISSING" BUCKET TO THE AQI DISTRIBUTION   *AQANLYS5
004500*               SECTION - RECORDS WITH NO PM2.5 WERE SILENTLY    *
004600*               DROPPED OUT OF THE HISTOGRAM COUNTS - PR#6301   *
004700* 02/14/07 AK   CITY-RESULTS TABLE RAISED FROM 50 TO 100 ROWS -  *AQANLYS6
004800*               MONITORING NETWORK ADDED A SECOND REGION -      *
004900*               PR#7015                                         *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT MASTER-STORE
006400     ASSIGN TO UT-S-MSTORE
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS IFCODE.
006700
006800     SELECT KPI-SUMMARY
006900     ASSIGN TO UT-S-KPISUM
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300     SELECT CITY-RISK-DIST
007400     ASSIGN TO UT-S-CTYDST
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800     SELECT POLLUTION-TRENDS
007900     ASSIGN TO UT-S-TRENDS
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS OFCODE.
008200
008300     SELECT SUMMARY-REPORT
008400     ASSIGN TO UT-S-RPT
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 130 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC  PIC X(130).
009700
009800****** THIS IS THE MASTER STORE POSTED BY AQLOAD - SORTED BY
009900****** CITY, ASCENDING READING-TIME WITHIN CITY
010000 FD  MASTER-STORE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 130 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS MASTER-STORE-REC.
010600 01  MASTER-STORE-REC PIC X(130).
010700
010800 FD  KPI-SUMMARY
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 80 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS KPI-SUMMARY-REC.
011400 01  KPI-SUMMARY-REC PIC X(80).
011500
011600 FD  CITY-RISK-DIST
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 60 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS CITY-RISK-DIST-REC.
012200 01  CITY-RISK-DIST-REC PIC X(60).
012300
012400 FD  POLLUTION-TRENDS
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 60 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS POLLUTION-TRENDS-REC.
013000 01  POLLUTION-TRENDS-REC PIC X(60).
013100
013200 FD  SUMMARY-REPORT
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 132 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS SUMMARY-REPORT-REC.
013800 01  SUMMARY-REPORT-REC PIC X(132).
013900
014000** QSAM FILE
014100 WORKING-STORAGE SECTION.
014200
014300 01  FILE-STATUS-CODES.
014400     05  IFCODE                  PIC X(2).
014500         88 CODE-READ     VALUE SPACES.
014600     05  OFCODE                  PIC X(2).
014700         88 CODE-WRITE    VALUE SPACES.
014750     05  FILLER                  PIC X(02).
014800
014900 COPY AQMASTER.
015000
015100 01  WS-DATE-FIELDS.
015200     05  WS-DATE                 PIC 9(6).
015300 01  WS-DATE-BREAKOUT REDEFINES WS-DATE-FIELDS.
015400     05  WS-DATE-YY              PIC 99.
015500     05  WS-DATE-MM              PIC 99.
015600     05  WS-DATE-DD              PIC 99.
015700
015800 01  AQI-DIST-NAMES.
015900     05  AQI-NAME-1              PIC X(14) VALUE "Good".
016000     05  AQI-NAME-2              PIC X(14) VALUE "Moderate".
016100     05  AQI-NAME-3              PIC X(14) VALUE "Unhealthy".
016200     05  AQI-NAME-4              PIC X(14) VALUE "Very Unhealthy".
016300     05  AQI-NAME-5              PIC X(14) VALUE "Hazardous".
016400     05  AQI-NAME-6              PIC X(14) VALUE "Missing".
016500 01  AQI-DIST-NAME-TABLE REDEFINES AQI-DIST-NAMES.
016600     05  AQI-NAME-ENTRY          PIC X(14) OCCURS 6 TIMES.
016700
016800 01  AQI-DIST-COUNTS.
016900     05  AQI-COUNT-ENTRY         PIC 9(6) COMP OCCURS 6 TIMES.
017000
017100 01  HOURLY-ACCUM-TABLE.
017200     05  HOURLY-ENTRY OCCURS 24 TIMES.
017300         10  HOURLY-PM25-SUM     PIC S9(8)V99 COMP-3.
017400         10  HOURLY-PM25-CNT     PIC 9(6) COMP.
017500
017600 01  CITY-RESULTS-TABLE.
017700     05  CITY-RESULT-ENTRY OCCURS 100 TIMES.
017800         10  CR-CITY-NAME        PIC X(20).
017900         10  CR-HIGH-CNT         PIC 9(6) COMP.
018000         10  CR-MOD-CNT          PIC 9(6) COMP.
018100         10  CR-LOW-CNT          PIC 9(6) COMP.
018200         10  CR-TOTAL-CNT        PIC 9(6) COMP.
018300
018400 01  CITY-BREAK-WS.
018500     05  WS-PRIOR-CITY           PIC X(20) VALUE SPACES.
018600     05  CITY-PM25-SUM           PIC S9(8)V99 COMP-3.
018700     05  CITY-PM25-CNT           PIC 9(6) COMP.
018800     05  CITY-SEV-SUM            PIC S9(8)V99 COMP-3.
018900     05  CITY-SEV-CNT            PIC 9(6) COMP.
019000     05  CITY-HIGH-CNT           PIC 9(6) COMP.
019100     05  CITY-MOD-CNT            PIC 9(6) COMP.
019200     05  CITY-LOW-CNT            PIC 9(6) COMP.
019300     05  CITY-TOTAL-CNT          PIC 9(6) COMP.
019350     05  FILLER                  PIC X(02).
019400
019500 01  KPI-BEST-WS.
019600     05  BEST-PM25-CITY          PIC X(20) VALUE SPACES.
019700     05  BEST-PM25-MEAN          PIC S9(4)V99 COMP-3 VALUE ZERO.
019800     05  BEST-SEV-CITY           PIC X(20) VALUE SPACES.
019900     05  BEST-SEV-MEAN           PIC S9(6)V99 COMP-3 VALUE ZERO.
019950     05  FILLER                  PIC X(02).
020000
020100 01  OVERALL-ACCUM.
020200     05  GRAND-TOTAL-CNT         PIC 9(7) COMP.
020300     05  GRAND-HIGH-CNT          PIC 9(7) COMP.
020400     05  GRAND-MOD-CNT           PIC 9(7) COMP.
020500     05  GRAND-LOW-CNT           PIC 9(7) COMP.
020550     05  FILLER                  PIC X(02).
020600
020700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
020800     05  RECORDS-READ            PIC 9(7) COMP.
020900     05  CITY-COUNT              PIC 9(3) COMP.
021000     05  HR-SUB                  PIC 9(2) COMP.
021100     05  AQI-SUB                 PIC 9(1) COMP.
021200     05  CTY-SUB                 PIC 9(3) COMP.
021300     05  WORST-HOUR-SUB          PIC 9(2) COMP.
021400     05  FILLER                  PIC X(02).
021500
021600 01  MISC-WS-FLDS.
021700     05  WS-CITY-PM25-MEAN       PIC S9(4)V99 COMP-3.
021800     05  WS-CITY-SEV-MEAN        PIC S9(6)V99 COMP-3.
021900     05  WS-HOUR-MEAN            PIC S9(4)V99 COMP-3.
022000     05  WS-BEST-HOUR-MEAN       PIC S9(4)V99 COMP-3.
022100     05  WS-CITY-FLAG-PCT        PIC 9(3)V99.
022200     05  WS-CUR-FLAG-TEXT        PIC X(13).
022300     05  WS-CUR-FLAG-COUNT       PIC 9(6) COMP.
022400     05  WS-ED-4V2               PIC ZZZ9.99.
022500     05  WS-ED-6V2               PIC ZZZZZ9.99.
022600     05  WS-ED-3V2               PIC ZZ9.99.
022700     05  WS-ED-HR                PIC Z9.
022750     05  FILLER                  PIC X(02).
022800
022900 01  FLAGS-AND-SWITCHES.
023000     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
023100         88 NO-MORE-DATA VALUE "N".
023200     05  AQI-FOUND-SW            PIC X(01) VALUE "N".
023300         88 AQI-FOUND    VALUE "Y".
023400     05  FILLER                  PIC X(01).
023500
023600 01  AQK-KPI-SUMMARY-REC.
023700     05  AQK-CITY-HIGHEST-PM25   PIC X(20).
023800     05  AQK-AVG-PM25            PIC S9(4)V99.
023900     05  AQK-CITY-HIGHEST-SEV    PIC X(20).
024000     05  AQK-AVG-SEVERITY        PIC S9(6)V99.
024100     05  AQK-HIGH-RISK-PCT       PIC 9(3)V99.
024200     05  AQK-MODERATE-RISK-PCT   PIC 9(3)V99.
024300     05  AQK-LOW-RISK-PCT        PIC 9(3)V99.
024400     05  AQK-WORST-AQI-HOUR      PIC 9(02).
024500     05  AQK-WORST-AQI-PM25      PIC S9(4)V99.
024600     05  FILLER                  PIC X(03).
024700
024800 01  AQC-CITY-DIST-REC.
024900     05  AQC-CITY-NAME           PIC X(20).
025000     05  AQC-RISK-FLAG           PIC X(13).
025100     05  AQC-RISK-COUNT          PIC 9(06).
025200     05  AQC-CITY-TOTAL          PIC 9(06).
025300     05  AQC-RISK-PCT            PIC 9(03)V99.
025400     05  FILLER                  PIC X(10).
025500
025600 01  AQP-TRENDS-REC.
025700     05  AQP-CITY-NAME           PIC X(20).
025800     05  AQP-READING-TIME        PIC X(16).
025900     05  AQP-PM2-5               PIC S9(4)V99.
026000     05  AQP-PM2-5-MISS          PIC X(01).
026100     05  AQP-PM10                PIC S9(4)V99.
026200     05  AQP-PM10-MISS           PIC X(01).
026300     05  AQP-OZONE               PIC S9(4)V99.
026400     05  AQP-OZONE-MISS          PIC X(01).
026500     05  FILLER                  PIC X(03).
026600
026700 01  WS-HDR-LINE-1.
026800     05  FILLER PIC X(132) VALUE
026900         "URBAN AIR QUALITY MONITORING - NIGHTLY SUMMARY REPORT".
027000
027100 01  WS-HDR-LINE-2.
027200     05  FILLER                  PIC X(10) VALUE "RUN DATE: ".
027300     05  HDR-MM                  PIC 99.
027400     05  HDR-DASH-1              PIC X(01) VALUE "/".
027500     05  HDR-DD                  PIC 99.
027600     05  HDR-DASH-2              PIC X(01) VALUE "/".
027700     05  HDR-YY                  PIC 99.
027800     05  FILLER                  PIC X(113).
027900
028000 01  WS-BLANK-LINE.
028100     05  FILLER                  PIC X(132) VALUE SPACES.
028200
028300 01  WS-KPI-LINE.
028400     05  FILLER                  PIC X(05) VALUE SPACES.
028500     05  KPI-LABEL               PIC X(40).
028600     05  KPI-VALUE               PIC X(20).
028700     05  FILLER                  PIC X(67).
028800
028900 01  WS-CITY-COLM-HDR-LINE.
029000     05  FILLER                  PIC X(05) VALUE SPACES.
029100     05  FILLER                  PIC X(20) VALUE "CITY".
029200     05  FILLER                  PIC X(15) VALUE "RISK FLAG".
029300     05  FILLER                  PIC X(08) VALUE "COUNT".
029400     05  FILLER                  PIC X(08) VALUE "PCT".
029500     05  FILLER                  PIC X(76) VALUE SPACES.
029600
029700 01  WS-CITY-DETAIL-LINE.
029800     05  FILLER                  PIC X(05) VALUE SPACES.
029900     05  CD-CITY-NAME            PIC X(20).
030000     05  CD-RISK-FLAG            PIC X(15).
030100     05  CD-COUNT                PIC ZZZZZ9.
030200     05  FILLER                  PIC X(02) VALUE SPACES.
030300     05  CD-PCT                  PIC ZZ9.99.
030400     05  FILLER                  PIC X(78).
030500
030600 01  WS-CITY-TOTAL-LINE.
030700     05  FILLER                  PIC X(05) VALUE SPACES.
030800     05  CT-LABEL                PIC X(20) VALUE "CITY TOTAL".
030900     05  FILLER                  PIC X(15) VALUE SPACES.
031000     05  CT-COUNT                PIC ZZZZZ9.
031100     05  FILLER                  PIC X(86).
031200
031300 01  WS-GRAND-TOTAL-LINE.
031400     05  FILLER                  PIC X(05) VALUE SPACES.
031500     05  GT-LABEL                PIC X(20) VALUE "GRAND TOTAL".
031600     05  FILLER                  PIC X(15) VALUE SPACES.
031700     05  GT-COUNT                PIC ZZZZZZ9.
031800     05  FILLER                  PIC X(85).
031900
032000 01  WS-HOURLY-COLM-HDR-LINE.
032100     05  FILLER                  PIC X(05) VALUE SPACES.
032200     05  FILLER                  PIC X(08) VALUE "HOUR".
032300     05  FILLER                  PIC X(15) VALUE "MEAN PM2.5".
032400     05  FILLER                  PIC X(104) VALUE SPACES.
032500
032600 01  WS-HOURLY-DETAIL-LINE.
032700     05  FILLER                  PIC X(05) VALUE SPACES.
032800     05  HD-HOUR                 PIC Z9.
032900     05  FILLER                  PIC X(06) VALUE SPACES.
033000     05  HD-MEAN                 PIC ZZZZ9.99.
033100     05  FILLER                  PIC X(111).
033200
033300 01  WS-AQI-DIST-COLM-HDR-LINE.
033400     05  FILLER                  PIC X(05) VALUE SPACES.
033500     05  FILLER                  PIC X(20) VALUE "AQI CATEGORY".
033600     05  FILLER                  PIC X(08) VALUE "COUNT".
033700     05  FILLER                  PIC X(99) VALUE SPACES.
033800
033900 01  WS-AQI-DIST-DETAIL-LINE.
034000     05  FILLER                  PIC X(05) VALUE SPACES.
034100     05  AD-CATEGORY             PIC X(20).
034200     05  AD-COUNT                PIC ZZZZZ9.
034300     05  FILLER                  PIC X(101).
034400
034500 COPY AQABEND.
034600** QSAM FILE
034700
034800 PROCEDURE DIVISION.
034900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
035000     PERFORM 100-MAINLINE THRU 100-EXIT
035100             UNTIL NO-MORE-DATA.
035200
035300     IF WS-PRIOR-CITY NOT = SPACES
035400         PERFORM 500-FINAL-CITY-BREAK THRU 500-EXIT.
035500
035600     PERFORM 600-CALC-KPI-SUMMARY THRU 600-EXIT.
035700     PERFORM 700-WRITE-HDR THRU 700-EXIT.
035800     PERFORM 710-WRITE-KPI-SECTION THRU 710-EXIT.
035900     PERFORM 720-WRITE-CITY-DIST-SECTION THRU 720-EXIT.
036000     PERFORM 730-WRITE-HOURLY-SECTION THRU 730-EXIT.
036100     PERFORM 740-WRITE-AQI-DIST-SECTION THRU 740-EXIT.
036200
036300     PERFORM 999-CLEANUP THRU 999-EXIT.
036400     MOVE +0 TO RETURN-CODE.
036500     GOBACK.
036600
036700 000-HOUSEKEEPING.
036800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
036900     DISPLAY "******** BEGIN JOB AQANLYS ********".
037000     ACCEPT WS-DATE FROM DATE.
037100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS
037200                OVERALL-ACCUM
037300                HOURLY-ACCUM-TABLE
037400                AQI-DIST-COUNTS
037500                CITY-RESULTS-TABLE.
037600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
037700     PERFORM 900-READ-MASTER THRU 900-EXIT.
037800 000-EXIT.
037900     EXIT.
038000
038100 100-MAINLINE.
038200     MOVE "100-MAINLINE" TO PARA-NAME.
038300     PERFORM 200-CITY-BREAK THRU 200-EXIT.
038400     PERFORM 250-ACCUM-CITY THRU 250-EXIT.
038500     PERFORM 300-HOUR-ACCUM THRU 300-EXIT.
038600     PERFORM 320-AQI-DIST-ACCUM THRU 320-EXIT.
038700     PERFORM 340-OVERALL-ACCUM THRU 340-EXIT.
038800     PERFORM 360-WRITE-TRENDS THRU 360-EXIT.
038900     PERFORM 900-READ-MASTER THRU 900-EXIT.
039000 100-EXIT.
039100     EXIT.
039200
039300 200-CITY-BREAK.
039400     IF WS-PRIOR-CITY NOT = SPACES
039500                 AND AQM-CITY-NAME NOT = WS-PRIOR-CITY
039600         PERFORM 500-FINAL-CITY-BREAK THRU 500-EXIT.
039700
039800     IF AQM-CITY-NAME NOT = WS-PRIOR-CITY
039900         MOVE AQM-CITY-NAME TO WS-PRIOR-CITY
040000         MOVE ZERO TO CITY-PM25-SUM  CITY-PM25-CNT
040100                      CITY-SEV-SUM   CITY-SEV-CNT
040200                      CITY-HIGH-CNT  CITY-MOD-CNT
040300                      CITY-LOW-CNT   CITY-TOTAL-CNT.
040400 200-EXIT.
040500     EXIT.
040600
040700 250-ACCUM-CITY.
040800     ADD +1 TO CITY-TOTAL-CNT.
040900     IF AQM-PM2-5-PRESENT
041000         ADD AQM-PM2-5 TO CITY-PM25-SUM
041100         ADD +1 TO CITY-PM25-CNT.
041200     ADD AQM-SEVERITY-SCORE TO CITY-SEV-SUM.
041300     ADD +1 TO CITY-SEV-CNT.
041400
041500     IF AQM-HIGH-RISK
041600         ADD +1 TO CITY-HIGH-CNT
041700     ELSE
041800     IF AQM-MODERATE-RISK
041900         ADD +1 TO CITY-MOD-CNT
042000     ELSE
042100         ADD +1 TO CITY-LOW-CNT.
042200 250-EXIT.
042300     EXIT.
042400
042500 300-HOUR-ACCUM.
042600     IF AQM-PM2-5-PRESENT
042700         COMPUTE HR-SUB = AQM-READING-HOUR + 1
042800         ADD AQM-PM2-5 TO HOURLY-PM25-SUM(HR-SUB)
042900         ADD +1 TO HOURLY-PM25-CNT(HR-SUB).
043000 300-EXIT.
043100     EXIT.
043200
043300 320-AQI-DIST-ACCUM.
043400     MOVE "N" TO AQI-FOUND-SW.
043500     IF AQM-AQI-CATEGORY = SPACES
043600         ADD +1 TO AQI-COUNT-ENTRY(6)
043700     ELSE
043800         PERFORM 325-FIND-AQI-MATCH THRU 325-EXIT
043900                 VARYING AQI-SUB FROM 1 BY 1
044000                 UNTIL AQI-SUB > 5 OR AQI-FOUND.
044100 320-EXIT.
044200     EXIT.
044300
044400 325-FIND-AQI-MATCH.
044500     IF AQM-AQI-CATEGORY = AQI-NAME-ENTRY(AQI-SUB)
044600         MOVE "Y" TO AQI-FOUND-SW
044700         ADD +1 TO AQI-COUNT-ENTRY(AQI-SUB).
044800 325-EXIT.
044900     EXIT.
045000
045100 340-OVERALL-ACCUM.
045200     ADD +1 TO GRAND-TOTAL-CNT.
045300     IF AQM-HIGH-RISK
045400         ADD +1 TO GRAND-HIGH-CNT
045500     ELSE
045600     IF AQM-MODERATE-RISK
045700         ADD +1 TO GRAND-MOD-CNT
045800     ELSE
045900         ADD +1 TO GRAND-LOW-CNT.
046000 340-EXIT.
046100     EXIT.
046200
046300 360-WRITE-TRENDS.
046400     MOVE AQM-CITY-NAME TO AQP-CITY-NAME.
046500     MOVE AQM-READING-TIME TO AQP-READING-TIME.
046600     MOVE AQM-PM2-5 TO AQP-PM2-5.
046700     MOVE AQM-PM2-5-MISS TO AQP-PM2-5-MISS.
046800     MOVE AQM-PM10 TO AQP-PM10.
046900     MOVE AQM-PM10-MISS TO AQP-PM10-MISS.
047000     MOVE AQM-OZONE TO AQP-OZONE.
047100     MOVE AQM-OZONE-MISS TO AQP-OZONE-MISS.
047200     WRITE POLLUTION-TRENDS-REC FROM AQP-TRENDS-REC.
047300 360-EXIT.
047400     EXIT.
047500
047600 500-FINAL-CITY-BREAK.
047700     MOVE "500-FINAL-CITY-BREAK" TO PARA-NAME.
047800     ADD +1 TO CITY-COUNT.
047900     IF CITY-COUNT > 100
048000         MOVE "CITY-RESULTS TABLE OVERFLOW, OVER 100 CITIES"
048100             TO ABEND-REASON
048200         GO TO 1000-ABEND-RTN.
048300
048400     MOVE WS-PRIOR-CITY  TO CR-CITY-NAME(CITY-COUNT).
048500     MOVE CITY-HIGH-CNT  TO CR-HIGH-CNT(CITY-COUNT).
048600     MOVE CITY-MOD-CNT   TO CR-MOD-CNT(CITY-COUNT).
048700     MOVE CITY-LOW-CNT   TO CR-LOW-CNT(CITY-COUNT).
048800     MOVE CITY-TOTAL-CNT TO CR-TOTAL-CNT(CITY-COUNT).
048900
049000     IF CITY-PM25-CNT > 0
049100         COMPUTE WS-CITY-PM25-MEAN ROUNDED =
049200             CITY-PM25-SUM / CITY-PM25-CNT
049300     ELSE
049400         MOVE ZERO TO WS-CITY-PM25-MEAN.
049500
049600     IF CITY-SEV-CNT > 0
049700         COMPUTE WS-CITY-SEV-MEAN ROUNDED =
049800             CITY-SEV-SUM / CITY-SEV-CNT
049900     ELSE
050000         MOVE ZERO TO WS-CITY-SEV-MEAN.
050100
050200     IF WS-CITY-PM25-MEAN > BEST-PM25-MEAN
050300         MOVE WS-CITY-PM25-MEAN TO BEST-PM25-MEAN
050400         MOVE WS-PRIOR-CITY TO BEST-PM25-CITY.
050500
050600     IF WS-CITY-SEV-MEAN > BEST-SEV-MEAN
050700         MOVE WS-CITY-SEV-MEAN TO BEST-SEV-MEAN
050800         MOVE WS-PRIOR-CITY TO BEST-SEV-CITY.
050900 500-EXIT.
051000     EXIT.
051100
051200 600-CALC-KPI-SUMMARY.
051300     MOVE "600-CALC-KPI-SUMMARY" TO PARA-NAME.
051400     MOVE ZERO TO WORST-HOUR-SUB.
051500     MOVE ZERO TO WS-BEST-HOUR-MEAN.
051600     PERFORM 610-FIND-WORST-HOUR THRU 610-EXIT
051700             VARYING HR-SUB FROM 1 BY 1
051800             UNTIL HR-SUB > 24.
051900
052000     MOVE BEST-PM25-CITY TO AQK-CITY-HIGHEST-PM25.
052100     MOVE BEST-PM25-MEAN TO AQK-AVG-PM25.
052200     MOVE BEST-SEV-CITY  TO AQK-CITY-HIGHEST-SEV.
052300     MOVE BEST-SEV-MEAN  TO AQK-AVG-SEVERITY.
052400
052500     IF GRAND-TOTAL-CNT = ZERO
052600         MOVE ZERO TO AQK-HIGH-RISK-PCT
052700                      AQK-MODERATE-RISK-PCT
052800                      AQK-LOW-RISK-PCT
052900     ELSE
053000         COMPUTE AQK-HIGH-RISK-PCT ROUNDED =
053100             GRAND-HIGH-CNT / GRAND-TOTAL-CNT * 100
053200         COMPUTE AQK-MODERATE-RISK-PCT ROUNDED =
053300             GRAND-MOD-CNT / GRAND-TOTAL-CNT * 100
053400         COMPUTE AQK-LOW-RISK-PCT ROUNDED =
053500             GRAND-LOW-CNT / GRAND-TOTAL-CNT * 100.
053600
053700     IF WORST-HOUR-SUB = ZERO
053800         MOVE ZERO TO AQK-WORST-AQI-HOUR
053900         MOVE ZERO TO AQK-WORST-AQI-PM25
054000     ELSE
054100         COMPUTE AQK-WORST-AQI-HOUR = WORST-HOUR-SUB - 1
054200         MOVE WS-BEST-HOUR-MEAN TO AQK-WORST-AQI-PM25.
054300
054400     WRITE KPI-SUMMARY-REC FROM AQK-KPI-SUMMARY-REC.
054500 600-EXIT.
054600     EXIT.
054700
054800 610-FIND-WORST-HOUR.
054900     IF HOURLY-PM25-CNT(HR-SUB) > 0
055000         COMPUTE WS-HOUR-MEAN ROUNDED =
055100             HOURLY-PM25-SUM(HR-SUB) / HOURLY-PM25-CNT(HR-SUB)
055200         IF WS-HOUR-MEAN > WS-BEST-HOUR-MEAN
055300                      OR WORST-HOUR-SUB = ZERO
055400             MOVE WS-HOUR-MEAN TO WS-BEST-HOUR-MEAN
055500             MOVE HR-SUB TO WORST-HOUR-SUB.
055600 610-EXIT.
055700     EXIT.
055800
055900 700-WRITE-HDR.
056000     MOVE "700-WRITE-HDR" TO PARA-NAME.
056100     WRITE SUMMARY-REPORT-REC FROM WS-HDR-LINE-1.
056200     MOVE WS-DATE-MM TO HDR-MM.
056300     MOVE WS-DATE-DD TO HDR-DD.
056400     MOVE WS-DATE-YY TO HDR-YY.
056500     WRITE SUMMARY-REPORT-REC FROM WS-HDR-LINE-2.
056600     WRITE SUMMARY-REPORT-REC FROM WS-BLANK-LINE.
056700 700-EXIT.
056800     EXIT.
056900
057000 710-WRITE-KPI-SECTION.
057100     MOVE "710-WRITE-KPI-SECTION" TO PARA-NAME.
057200     MOVE "CITY WITH HIGHEST AVG PM2.5" TO KPI-LABEL.
057300     MOVE AQK-CITY-HIGHEST-PM25 TO KPI-VALUE.
057400     WRITE SUMMARY-REPORT-REC FROM WS-KPI-LINE.
057500
057600     MOVE "AVERAGE PM2.5 FOR THAT CITY" TO KPI-LABEL.
057700     MOVE AQK-AVG-PM25 TO WS-ED-4V2.
057800     MOVE WS-ED-4V2 TO KPI-VALUE.
057900     WRITE SUMMARY-REPORT-REC FROM WS-KPI-LINE.
058000
058100     MOVE "CITY WITH HIGHEST AVG SEVERITY" TO KPI-LABEL.
058200     MOVE AQK-CITY-HIGHEST-SEV TO KPI-VALUE.
058300     WRITE SUMMARY-REPORT-REC FROM WS-KPI-LINE.
058400
058500     MOVE "AVERAGE SEVERITY FOR THAT CITY" TO KPI-LABEL.
058600     MOVE AQK-AVG-SEVERITY TO WS-ED-6V2.
058700     MOVE WS-ED-6V2 TO KPI-VALUE.
058800     WRITE SUMMARY-REPORT-REC FROM WS-KPI-LINE.
058900
059000     MOVE "PERCENT OF RECORDS - HIGH RISK" TO KPI-LABEL.
059100     MOVE AQK-HIGH-RISK-PCT TO WS-ED-3V2.
059200     MOVE WS-ED-3V2 TO KPI-VALUE.
059300     WRITE SUMMARY-REPORT-REC FROM WS-KPI-LINE.
059400
059500     MOVE "PERCENT OF RECORDS - MODERATE RISK" TO KPI-LABEL.
059600     MOVE AQK-MODERATE-RISK-PCT TO WS-ED-3V2.
059700     MOVE WS-ED-3V2 TO KPI-VALUE.
059800     WRITE SUMMARY-REPORT-REC FROM WS-KPI-LINE.
059900
060000     MOVE "PERCENT OF RECORDS - LOW RISK" TO KPI-LABEL.
060100     MOVE AQK-LOW-RISK-PCT TO WS-ED-3V2.
060200     MOVE WS-ED-3V2 TO KPI-VALUE.
060300     WRITE SUMMARY-REPORT-REC FROM WS-KPI-LINE.
060400
060500     MOVE "HOUR WITH HIGHEST MEAN PM2.5" TO KPI-LABEL.
060600     MOVE AQK-WORST-AQI-HOUR TO WS-ED-HR.
060700     MOVE WS-ED-HR TO KPI-VALUE.
060800     WRITE SUMMARY-REPORT-REC FROM WS-KPI-LINE.
060900
061000     MOVE "MEAN PM2.5 FOR THAT HOUR" TO KPI-LABEL.
061100     MOVE AQK-WORST-AQI-PM25 TO WS-ED-4V2.
061200     MOVE WS-ED-4V2 TO KPI-VALUE.
061300     WRITE SUMMARY-REPORT-REC FROM WS-KPI-LINE.
061400
061500     WRITE SUMMARY-REPORT-REC FROM WS-BLANK-LINE.
061600 710-EXIT.
061700     EXIT.
061800
061900 720-WRITE-CITY-DIST-SECTION.
062000     MOVE "720-WRITE-CITY-DIST-SECTION" TO PARA-NAME.
062100     WRITE SUMMARY-REPORT-REC FROM WS-CITY-COLM-HDR-LINE.
062200     PERFORM 725-WRITE-ONE-CITY THRU 725-EXIT
062300             VARYING CTY-SUB FROM 1 BY 1
062400             UNTIL CTY-SUB > CITY-COUNT.
062500
062600     MOVE GRAND-TOTAL-CNT TO GT-COUNT.
062700     WRITE SUMMARY-REPORT-REC FROM WS-GRAND-TOTAL-LINE.
062800     WRITE SUMMARY-REPORT-REC FROM WS-BLANK-LINE.
062900 720-EXIT.
063000     EXIT.
063100
063200 725-WRITE-ONE-CITY.
063300     IF CR-HIGH-CNT(CTY-SUB) > 0
063400         MOVE "High Risk" TO WS-CUR-FLAG-TEXT
063500         MOVE CR-HIGH-CNT(CTY-SUB) TO WS-CUR-FLAG-COUNT
063600         PERFORM 726-WRITE-CITY-FLAG-LINE THRU 726-EXIT.
063700
063800     IF CR-MOD-CNT(CTY-SUB) > 0
063900         MOVE "Moderate Risk" TO WS-CUR-FLAG-TEXT
064000         MOVE CR-MOD-CNT(CTY-SUB) TO WS-CUR-FLAG-COUNT
064100         PERFORM 726-WRITE-CITY-FLAG-LINE THRU 726-EXIT.
064200
064300     IF CR-LOW-CNT(CTY-SUB) > 0
064400         MOVE "Low Risk" TO WS-CUR-FLAG-TEXT
064500         MOVE CR-LOW-CNT(CTY-SUB) TO WS-CUR-FLAG-COUNT
064600         PERFORM 726-WRITE-CITY-FLAG-LINE THRU 726-EXIT.
064700
064800     MOVE CR-TOTAL-CNT(CTY-SUB) TO CT-COUNT.
064900     WRITE SUMMARY-REPORT-REC FROM WS-CITY-TOTAL-LINE.
065000 725-EXIT.
065100     EXIT.
065200
065300 726-WRITE-CITY-FLAG-LINE.
065400     MOVE CR-CITY-NAME(CTY-SUB) TO CD-CITY-NAME.
065500     MOVE WS-CUR-FLAG-TEXT TO CD-RISK-FLAG.
065600     MOVE WS-CUR-FLAG-COUNT TO CD-COUNT.
065700
065800     IF CR-TOTAL-CNT(CTY-SUB) = ZERO
065900         MOVE ZERO TO WS-CITY-FLAG-PCT
066000     ELSE
066100         COMPUTE WS-CITY-FLAG-PCT ROUNDED =
066200             WS-CUR-FLAG-COUNT / CR-TOTAL-CNT(CTY-SUB) * 100.
066300     MOVE WS-CITY-FLAG-PCT TO CD-PCT.
066400     WRITE SUMMARY-REPORT-REC FROM WS-CITY-DETAIL-LINE.
066500
066600     MOVE CR-CITY-NAME(CTY-SUB) TO AQC-CITY-NAME.
066700     MOVE WS-CUR-FLAG-TEXT TO AQC-RISK-FLAG.
066800     MOVE WS-CUR-FLAG-COUNT TO AQC-RISK-COUNT.
066900     MOVE CR-TOTAL-CNT(CTY-SUB) TO AQC-CITY-TOTAL.
067000     MOVE WS-CITY-FLAG-PCT TO AQC-RISK-PCT.
067100     WRITE CITY-RISK-DIST-REC FROM AQC-CITY-DIST-REC.
067200 726-EXIT.
067300     EXIT.
067400
067500 730-WRITE-HOURLY-SECTION.
067600     MOVE "730-WRITE-HOURLY-SECTION" TO PARA-NAME.
067700     WRITE SUMMARY-REPORT-REC FROM WS-HOURLY-COLM-HDR-LINE.
067800     PERFORM 735-WRITE-HOUR-LINE THRU 735-EXIT
067900             VARYING HR-SUB FROM 1 BY 1
068000             UNTIL HR-SUB > 24.
068100     WRITE SUMMARY-REPORT-REC FROM WS-BLANK-LINE.
068200 730-EXIT.
068300     EXIT.
068400
068500 735-WRITE-HOUR-LINE.
068600     COMPUTE HD-HOUR = HR-SUB - 1.
068700     IF HOURLY-PM25-CNT(HR-SUB) = ZERO
068800         MOVE ZERO TO HD-MEAN
068900     ELSE
069000         COMPUTE WS-HOUR-MEAN ROUNDED =
069100             HOURLY-PM25-SUM(HR-SUB) / HOURLY-PM25-CNT(HR-SUB)
069200         MOVE WS-HOUR-MEAN TO HD-MEAN.
069300     WRITE SUMMARY-REPORT-REC FROM WS-HOURLY-DETAIL-LINE.
069400 735-EXIT.
069500     EXIT.
069600
069700 740-WRITE-AQI-DIST-SECTION.
069800     MOVE "740-WRITE-AQI-DIST-SECTION" TO PARA-NAME.
069900     WRITE SUMMARY-REPORT-REC FROM WS-AQI-DIST-COLM-HDR-LINE.
070000     PERFORM 745-WRITE-AQI-LINE THRU 745-EXIT
070100             VARYING AQI-SUB FROM 1 BY 1
070200             UNTIL AQI-SUB > 6.
070300 740-EXIT.
070400     EXIT.
070500
070600 745-WRITE-AQI-LINE.
070700     MOVE AQI-NAME-ENTRY(AQI-SUB) TO AD-CATEGORY.
070800     MOVE AQI-COUNT-ENTRY(AQI-SUB) TO AD-COUNT.
070900     WRITE SUMMARY-REPORT-REC FROM WS-AQI-DIST-DETAIL-LINE.
071000 745-EXIT.
071100     EXIT.
071200
071300 800-OPEN-FILES.
071400     MOVE "800-OPEN-FILES" TO PARA-NAME.
071500     OPEN INPUT MASTER-STORE.
071600     OPEN OUTPUT KPI-SUMMARY, CITY-RISK-DIST,
071700                 POLLUTION-TRENDS, SUMMARY-REPORT, SYSOUT.
071800 800-EXIT.
071900     EXIT.
072000
072100 850-CLOSE-FILES.
072200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
072300     CLOSE MASTER-STORE, KPI-SUMMARY, CITY-RISK-DIST,
072400           POLLUTION-TRENDS, SUMMARY-REPORT, SYSOUT.
072500 850-EXIT.
072600     EXIT.
072700
072800 900-READ-MASTER.
072900     MOVE SPACES TO AQM-MASTER-READING.
073000     READ MASTER-STORE INTO AQM-MASTER-READING
073100         AT END MOVE "N" TO MORE-DATA-SW
073200         GO TO 900-EXIT
073300     END-READ.
073400     ADD +1 TO RECORDS-READ.
073500 900-EXIT.
073600     EXIT.
073700
073800 999-CLEANUP.
073900     MOVE "999-CLEANUP" TO PARA-NAME.
074000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
074100
074200     DISPLAY "** MASTER RECORDS READ **".
074300     DISPLAY RECORDS-READ.
074400     DISPLAY "** CITIES SUMMARIZED **".
074500     DISPLAY CITY-COUNT.
074600
074700     DISPLAY "******** NORMAL END OF JOB AQANLYS ********".
074800 999-EXIT.
074900     EXIT.
075000
075100 1000-ABEND-RTN.
075200     WRITE SYSOUT-REC FROM ABEND-REC.
075300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
075400     DISPLAY "*** ABNORMAL END OF JOB - AQANLYS ***" UPON CONSOLE.
075500     DIVIDE ZERO-VAL INTO ONE-VAL.
