000100******************************************************************
000200*    COPYBOOK   AQABEND                                         *
000300*    STANDARD SYSOUT DUMP LAYOUT AND ABEND-TRIGGER FIELDS       *
000400*    SHARED ACROSS THE AQMN NIGHTLY SUITE (AQTRANS/AQLOAD/      *
000500*    AQANLYS).  WRITE SYSOUT-REC FROM ABEND-REC TO PUT A DUMP   *
000600*    LINE OUT BEFORE FALLING INTO THE DIVIDE-BY-ZERO ABEND.     *
000700******************************************************************
000800 01  ABEND-REC.
000900     05  FILLER                      PIC X(01) VALUE "*".
001000     05  PARA-NAME                   PIC X(30).
001100     05  FILLER                      PIC X(01) VALUE SPACE.
001200     05  ABEND-REASON                PIC X(50).
001300     05  FILLER                      PIC X(01) VALUE SPACE.
001400     05  EXPECTED-VAL                PIC X(15).
001500     05  FILLER                      PIC X(01) VALUE SPACE.
001600     05  ACTUAL-VAL                  PIC X(15).
001700     05  FILLER                      PIC X(16).
001800
001900 77  ZERO-VAL                        PIC S9(4) COMP VALUE ZERO.
002000 77  ONE-VAL                         PIC S9(4) COMP VALUE 1.
