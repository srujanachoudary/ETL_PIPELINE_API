000100******************************************************************
000200*    COPYBOOK   AQMASTER                                        *
000300*    RECORD LAYOUT FOR THE TRANSFORMED AIR-QUALITY MASTER FILE  *
000400*    WRITTEN BY AQTRANS, POSTED BY AQLOAD TO THE MASTER STORE,  *
000500*    AND READ BACK BY AQANLYS FOR THE NIGHTLY ANALYSIS RUN.      *
000600*                                                                *
000700*    THE MISSING-FLAGS GROUP CAN BE ADDRESSED AS ONE 7-BYTE     *
000800*    STRING VIA AQM-MISSING-FLAGS-ALL - AQTRANS COMPARES IT TO  *
000900*    "YYYYYYY" TO DECIDE WHETHER TO DROP A RECORD WHOSE SEVEN   *
001000*    POLLUTANT READINGS CAME IN BLANK.                          *
001100******************************************************************
001200 01  AQM-MASTER-READING.
001300     05  AQM-CITY-NAME               PIC X(20).
001400     05  AQM-READING-TIME            PIC X(16).
001500     05  AQM-POLLUTANTS.
001600         10  AQM-PM10                PIC S9(4)V99.
001700         10  AQM-PM2-5               PIC S9(4)V99.
001800         10  AQM-CARBON-MONOXIDE     PIC S9(4)V99.
001900         10  AQM-NITROGEN-DIOXIDE    PIC S9(4)V99.
002000         10  AQM-SULPHUR-DIOXIDE     PIC S9(4)V99.
002100         10  AQM-OZONE               PIC S9(4)V99.
002200     05  AQM-UV-INDEX                PIC S9(2)V99.
002300     05  AQM-MISSING-FLAGS.
002400         10  AQM-PM10-MISS           PIC X(01).
002500             88  AQM-PM10-MISSING        VALUE "Y".
002600             88  AQM-PM10-PRESENT        VALUE "N".
002700         10  AQM-PM2-5-MISS          PIC X(01).
002800             88  AQM-PM2-5-MISSING       VALUE "Y".
002900             88  AQM-PM2-5-PRESENT       VALUE "N".
003000         10  AQM-CO-MISS             PIC X(01).
003100             88  AQM-CO-MISSING          VALUE "Y".
003200             88  AQM-CO-PRESENT          VALUE "N".
003300         10  AQM-NO2-MISS            PIC X(01).
003400             88  AQM-NO2-MISSING         VALUE "Y".
003500             88  AQM-NO2-PRESENT         VALUE "N".
003600         10  AQM-SO2-MISS            PIC X(01).
003700             88  AQM-SO2-MISSING         VALUE "Y".
003800             88  AQM-SO2-PRESENT         VALUE "N".
003900         10  AQM-OZONE-MISS          PIC X(01).
004000             88  AQM-OZONE-MISSING       VALUE "Y".
004100             88  AQM-OZONE-PRESENT       VALUE "N".
004200         10  AQM-UV-INDEX-MISS       PIC X(01).
004300             88  AQM-UV-INDEX-MISSING    VALUE "Y".
004400             88  AQM-UV-INDEX-PRESENT    VALUE "N".
004500     05  AQM-MISSING-FLAGS-ALL REDEFINES AQM-MISSING-FLAGS
004600                                 PIC X(07).
004700     05  AQM-AQI-CATEGORY            PIC X(14).
004800         88  AQM-AQI-GOOD            VALUE "Good".
004900         88  AQM-AQI-MODERATE        VALUE "Moderate".
005000         88  AQM-AQI-UNHEALTHY       VALUE "Unhealthy".
005100         88  AQM-AQI-VERY-UNHEALTHY  VALUE "Very Unhealthy".
005200         88  AQM-AQI-HAZARDOUS       VALUE "Hazardous".
005300     05  AQM-SEVERITY-SCORE          PIC S9(6)V99.
005400     05  AQM-RISK-FLAG               PIC X(13).
005500         88  AQM-HIGH-RISK           VALUE "High Risk".
005600         88  AQM-MODERATE-RISK       VALUE "Moderate Risk".
005700         88  AQM-LOW-RISK            VALUE "Low Risk".
005800     05  AQM-READING-HOUR            PIC 9(02).
005900     05  FILLER                      PIC X(10).
