000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  AQSEVSC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM IS CALLED BY AQTRANS TO COMPUTE THE
001400*          WEIGHTED POLLUTION SEVERITY SCORE FOR ONE HOURLY
001500*          READING.  EACH OF THE SIX WEIGHTED POLLUTANTS IS
001600*          MULTIPLIED BY ITS FIXED WEIGHT AND ADDED IN UNLESS
001700*          THE CALLER HAS FLAGGED IT MISSING.  UV-INDEX IS NOT
001800*          PART OF THE SCORE AND IS NOT PASSED IN.
001900*
002000*----------------------------------------------------------------*
002100* CHANGE LOG                                                     *
002200* DATE     BY   DESCRIPTION                                      *
002300* 03/14/91 JS   INITIAL RELEASE - SEVERITY SCORE CALCULATOR      *AQSEVSC1
002400* 11/02/93 JS   ADDED TABLE-DRIVEN WEIGHTING, WAS 6 IF-STMTS     *AQSEVSC2
002500* 06/19/96 AK   FIXED TRUNCATION ON SO2 WEIGHT - PR#4471         *AQSEVSC3
002600* 01/04/99 MM   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,     *AQSEVSC4
002700*               NO CHANGE REQUIRED, SIGNED OFF PER PR#5502       *
002800* 08/23/02 TGD  RE-SEQUENCED POLLUTANT TABLE TO MATCH AQTRANS    *AQSEVSC5
002900*               FIELD ORDER AFTER RECORD-LAYOUT REV - PR#6119    *
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  MISC-FIELDS.
004500     05  TEMP-SEVERITY               PIC S9(6)V99 COMP-3.
004600     05  TBL-SUB                     PIC 9(02) COMP.
004700     05  FILLER                      PIC X(02).
004800
004900 01  SEVERITY-WEIGHTS-NAMED.
005000     05  WT-PM10                     PIC 9(01) VALUE 3.
005100     05  WT-PM2-5                    PIC 9(01) VALUE 5.
005200     05  WT-CO                       PIC 9(01) VALUE 2.
005300     05  WT-NO2                      PIC 9(01) VALUE 4.
005400     05  WT-SO2                      PIC 9(01) VALUE 4.
005500     05  WT-OZONE                    PIC 9(01) VALUE 3.
005600 01  SEVERITY-WEIGHTS-TABLE REDEFINES SEVERITY-WEIGHTS-NAMED.
005700     05  WT-ENTRY                    PIC 9(01) OCCURS 6 TIMES.
005800
005900 LINKAGE SECTION.
006000 01  AQS-SEVERITY-CALC-REC.
006100     05  AQS-POLLUTANT-VALUES.
006200         10  AQS-PM10-VAL            PIC S9(4)V99.
006300         10  AQS-PM2-5-VAL           PIC S9(4)V99.
006400         10  AQS-CO-VAL              PIC S9(4)V99.
006500         10  AQS-NO2-VAL             PIC S9(4)V99.
006600         10  AQS-SO2-VAL             PIC S9(4)V99.
006700         10  AQS-OZONE-VAL           PIC S9(4)V99.
006800     05  AQS-POLLUTANT-TABLE REDEFINES AQS-POLLUTANT-VALUES.
006900         10  AQS-POLLUTANT-ENTRY     PIC S9(4)V99 OCCURS 6 TIMES.
007000     05  AQS-MISSING-FLAGS.
007100         10  AQS-PM10-MISS           PIC X(01).
007200         10  AQS-PM2-5-MISS          PIC X(01).
007300         10  AQS-CO-MISS             PIC X(01).
007400         10  AQS-NO2-MISS            PIC X(01).
007500         10  AQS-SO2-MISS            PIC X(01).
007600         10  AQS-OZONE-MISS          PIC X(01).
007700     05  AQS-MISSING-TABLE REDEFINES AQS-MISSING-FLAGS.
007800         10  AQS-MISSING-ENTRY       PIC X(01) OCCURS 6 TIMES.
007900     05  AQS-SEVERITY-SCORE          PIC S9(6)V99.
008000     05  FILLER                      PIC X(04).
008100
008200 01  RETURN-CD                       PIC S9(4) COMP.
008300
008400 PROCEDURE DIVISION USING AQS-SEVERITY-CALC-REC, RETURN-CD.
008500     MOVE ZERO TO TEMP-SEVERITY.
008600     PERFORM 100-ADD-WEIGHTED-VALUE
008700             VARYING TBL-SUB FROM 1 BY 1
008800             UNTIL TBL-SUB > 6.
008900
009000     MOVE TEMP-SEVERITY TO AQS-SEVERITY-SCORE.
009100     MOVE ZERO TO RETURN-CD.
009200     GOBACK.
009300
009400 100-ADD-WEIGHTED-VALUE.
009500     IF AQS-MISSING-ENTRY(TBL-SUB) NOT EQUAL TO "Y"
009600         COMPUTE TEMP-SEVERITY =
009700             TEMP-SEVERITY +
009800             ( AQS-POLLUTANT-ENTRY(TBL-SUB) * WT-ENTRY(TBL-SUB) ).
