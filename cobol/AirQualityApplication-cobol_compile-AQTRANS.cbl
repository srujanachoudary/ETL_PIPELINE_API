000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  AQTRANS.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 04/11/91.
000600 DATE-COMPILED. 04/11/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS AND TRANSFORMS THE NIGHTLY STAGED
001300*          HOURLY AIR-QUALITY READINGS FILE PRODUCED BY THE
001400*          COLLECTOR JOB THAT RUNS AHEAD OF THIS STEP.
001500*
001600*          IT CONTAINS ONE RECORD PER CITY PER HOUR.
001700*
001800*          THE PROGRAM VALIDATES EACH POLLUTANT FIELD, DROPS
001900*          READINGS THAT CAME IN COMPLETELY BLANK, DERIVES THE
002000*          AQI CATEGORY / SEVERITY SCORE / RISK FLAG / READING
002100*          HOUR, AND WRITES THE TRANSFORMED MASTER RECORD SET
002200*          PICKED UP BY AQLOAD.
002300*
002400******************************************************************
002500
002600         INPUT FILE              -   AQMN.STAGED.READINGS
002700
002800         OUTPUT FILE PRODUCED    -   AQMN.MASTER.READINGS
002900
003000         DUMP FILE               -   SYSOUT
003100
003200******************************************************************
003300* CHANGE LOG                                                     *
003400* DATE     BY   DESCRIPTION                                      *
003500* 04/11/91 JS   INITIAL RELEASE                                  *AQTRANS1
003600* 09/02/92 JS   ADDED UV-INDEX TO THE STAGED LAYOUT - PR#1140    *AQTRANS2
003700* 02/18/94 TGD  DROP-IF-ALL-MISSING LOGIC ADDED - PR#1876        *AQTRANS3
003800* 12/09/96 AK   CORRECTED VERY UNHEALTHY UPPER BOUND, WAS >250,  *AQTRANS4
003900*               SHOULD BE >200 - PR#3390                        *
004000* 01/07/99 MM   Y2K REVIEW - READING-TIME CARRIES A 4-DIGIT      *AQTRANS5
004100*               YEAR ALREADY, NO CHANGE REQUIRED - PR#5502       *
004200* 05/14/01 TGD  ADDED AQFLDLTH GUARD AHEAD OF HOUR EXTRACT -     *AQTRANS6
004300*               SHORT READING-TIME WAS BLOWING UP READING-HOUR   *
004400*               ON A HANDFUL OF CITIES - PR#5910                *
004500* 08/23/02 TGD  RE-SEQUENCED POLLUTANT TABLE TO MATCH AQSEVSC    *AQTRANS7
004600*               AFTER RECORD-LAYOUT REV - PR#6119                *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT STAGED-READINGS
006100     ASSIGN TO UT-S-STAGED
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS OFCODE.
006400
006500     SELECT MASTER-READINGS
006600     ASSIGN TO UT-S-MASTER
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS OFCODE.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 130 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC  PIC X(130).
007900
008000****** THIS FILE IS PASSED IN FROM THE COLLECTOR JOB
008100****** IT CONSISTS OF ONE HOURLY READING PER CITY PER RECORD
008200****** SORTED BY CITY, ASCENDING READING-TIME WITHIN CITY
008300 FD  STAGED-READINGS
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 80 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS STAGED-READINGS-REC.
008900 01  STAGED-READINGS-REC PIC X(80).
009000
009100****** THIS FILE IS WRITTEN FOR EVERY SURVIVING READING
009200****** AQLOAD PICKS THIS UP AND POSTS IT TO THE MASTER STORE
009300 FD  MASTER-READINGS
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 130 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS MASTER-READINGS-REC.
009900 01  MASTER-READINGS-REC PIC X(130).
010000
010100** QSAM FILE
010200 WORKING-STORAGE SECTION.
010300
010400 01  FILE-STATUS-CODES.
010500     05  OFCODE                  PIC X(2).
010600         88 CODE-WRITE    VALUE SPACES.
010650     05  FILLER                  PIC X(02).
010700
010800 COPY AQREADNG.
010900** QSAM FILE
011000 COPY AQMASTER.
011100
011200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011300     05 RECORDS-READ             PIC 9(7) COMP.
011400     05 RECORDS-WRITTEN          PIC 9(7) COMP.
011500     05 RECORDS-DROPPED          PIC 9(7) COMP.
011600     05 TBL-SUB                  PIC 9(2) COMP.
011700     05 FILLER                   PIC X(02).
011800
011900 01  MISC-WS-FLDS.
012000     05 STR-LTH                  PIC 9(04) VALUE 0.
012100     05 RETURN-CD                PIC S9(04) VALUE 0.
012200     05 WS-SCAN-FIELD            PIC X(255).
012300     05 FILLER                   PIC X(01).
012400
012500 01  FLAGS-AND-SWITCHES.
012600     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
012700         88 NO-MORE-DATA VALUE "N".
012800     05 FILLER                   PIC X(01).
012900
013000 01  AQS-SEVERITY-CALC-REC.
013100     05  AQS-POLLUTANT-VALUES.
013200         10  AQS-PM10-VAL            PIC S9(4)V99.
013300         10  AQS-PM2-5-VAL           PIC S9(4)V99.
013400         10  AQS-CO-VAL              PIC S9(4)V99.
013500         10  AQS-NO2-VAL             PIC S9(4)V99.
013600         10  AQS-SO2-VAL             PIC S9(4)V99.
013700         10  AQS-OZONE-VAL           PIC S9(4)V99.
013800     05  AQS-MISSING-FLAGS.
013900         10  AQS-PM10-MISS           PIC X(01).
014000         10  AQS-PM2-5-MISS          PIC X(01).
014100         10  AQS-CO-MISS             PIC X(01).
014200         10  AQS-NO2-MISS            PIC X(01).
014300         10  AQS-SO2-MISS            PIC X(01).
014400         10  AQS-OZONE-MISS          PIC X(01).
014500     05  AQS-SEVERITY-SCORE          PIC S9(6)V99.
014600     05  FILLER                      PIC X(04).
014700
014800 COPY AQABEND.
014900** QSAM FILE
015000
015100 PROCEDURE DIVISION.
015200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015300     PERFORM 100-MAINLINE THRU 100-EXIT
015400             UNTIL NO-MORE-DATA.
015500     PERFORM 999-CLEANUP THRU 999-EXIT.
015600     MOVE +0 TO RETURN-CODE.
015700     GOBACK.
015800
015900 000-HOUSEKEEPING.
016000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016100     DISPLAY "******** BEGIN JOB AQTRANS ********".
016200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
016300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
016400     PERFORM 900-READ-STAGED THRU 900-EXIT.
016500     IF NO-MORE-DATA
016600         MOVE "EMPTY STAGED-READINGS FILE" TO ABEND-REASON
016700         GO TO 1000-ABEND-RTN.
016800 000-EXIT.
016900     EXIT.
017000
017100 100-MAINLINE.
017200     MOVE "100-MAINLINE" TO PARA-NAME.
017300     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
017400
017500     IF AQM-MISSING-FLAGS-ALL = "YYYYYYY"
017600         ADD +1 TO RECORDS-DROPPED
017700     ELSE
017800         PERFORM 400-DERIVE-FIELDS THRU 400-EXIT
017900         PERFORM 700-WRITE-MASTER THRU 700-EXIT.
018000
018100     PERFORM 900-READ-STAGED THRU 900-EXIT.
018200 100-EXIT.
018300     EXIT.
018400
018500 300-FIELD-EDITS.
018600     MOVE "300-FIELD-EDITS" TO PARA-NAME.
018700     MOVE AQR-CITY-NAME TO AQM-CITY-NAME.
018800     MOVE AQR-READING-TIME TO AQM-READING-TIME.
018900
019000     IF AQR-PM10 IS NOT NUMERIC
019100         MOVE "Y" TO AQM-PM10-MISS
019200         MOVE ZERO TO AQM-PM10
019300     ELSE
019400         MOVE "N" TO AQM-PM10-MISS
019500         MOVE AQR-PM10 TO AQM-PM10.
019600
019700     IF AQR-PM2-5 IS NOT NUMERIC
019800         MOVE "Y" TO AQM-PM2-5-MISS
019900         MOVE ZERO TO AQM-PM2-5
020000     ELSE
020100         MOVE "N" TO AQM-PM2-5-MISS
020200         MOVE AQR-PM2-5 TO AQM-PM2-5.
020300
020400     IF AQR-CARBON-MONOXIDE IS NOT NUMERIC
020500         MOVE "Y" TO AQM-CO-MISS
020600         MOVE ZERO TO AQM-CARBON-MONOXIDE
020700     ELSE
020800         MOVE "N" TO AQM-CO-MISS
020900         MOVE AQR-CARBON-MONOXIDE TO AQM-CARBON-MONOXIDE.
021000
021100     IF AQR-NITROGEN-DIOXIDE IS NOT NUMERIC
021200         MOVE "Y" TO AQM-NO2-MISS
021300         MOVE ZERO TO AQM-NITROGEN-DIOXIDE
021400     ELSE
021500         MOVE "N" TO AQM-NO2-MISS
021600         MOVE AQR-NITROGEN-DIOXIDE TO AQM-NITROGEN-DIOXIDE.
021700
021800     IF AQR-SULPHUR-DIOXIDE IS NOT NUMERIC
021900         MOVE "Y" TO AQM-SO2-MISS
022000         MOVE ZERO TO AQM-SULPHUR-DIOXIDE
022100     ELSE
022200         MOVE "N" TO AQM-SO2-MISS
022300         MOVE AQR-SULPHUR-DIOXIDE TO AQM-SULPHUR-DIOXIDE.
022400
022500     IF AQR-OZONE IS NOT NUMERIC
022600         MOVE "Y" TO AQM-OZONE-MISS
022700         MOVE ZERO TO AQM-OZONE
022800     ELSE
022900         MOVE "N" TO AQM-OZONE-MISS
023000         MOVE AQR-OZONE TO AQM-OZONE.
023100
023200     IF AQR-UV-INDEX IS NOT NUMERIC
023300         MOVE "Y" TO AQM-UV-INDEX-MISS
023400         MOVE ZERO TO AQM-UV-INDEX
023500     ELSE
023600         MOVE "N" TO AQM-UV-INDEX-MISS
023700         MOVE AQR-UV-INDEX TO AQM-UV-INDEX.
023800 300-EXIT.
023900     EXIT.
024000
024100 400-DERIVE-FIELDS.
024200     MOVE "400-DERIVE-FIELDS" TO PARA-NAME.
024300     PERFORM 410-CALC-AQI-CATEGORY THRU 410-EXIT.
024400     PERFORM 420-CALC-SEVERITY-SCORE THRU 420-EXIT.
024500     PERFORM 430-CALC-RISK-FLAG THRU 430-EXIT.
024600     PERFORM 440-CALC-READING-HOUR THRU 440-EXIT.
024700 400-EXIT.
024800     EXIT.
024900
025000 410-CALC-AQI-CATEGORY.
025100     IF AQM-PM2-5-MISSING
025200         MOVE SPACES TO AQM-AQI-CATEGORY
025300     ELSE
025400         IF AQM-PM2-5 NOT > 50
025500             MOVE "Good" TO AQM-AQI-CATEGORY
025600         ELSE
025700         IF AQM-PM2-5 NOT > 100
025800             MOVE "Moderate" TO AQM-AQI-CATEGORY
025900         ELSE
026000         IF AQM-PM2-5 NOT > 200
026100             MOVE "Unhealthy" TO AQM-AQI-CATEGORY
026200         ELSE
026300         IF AQM-PM2-5 NOT > 300
026400             MOVE "Very Unhealthy" TO AQM-AQI-CATEGORY
026500         ELSE
026600             MOVE "Hazardous" TO AQM-AQI-CATEGORY.
026700 410-EXIT.
026800     EXIT.
026900
027000 420-CALC-SEVERITY-SCORE.
027100     MOVE AQM-PM10        TO AQS-PM10-VAL.
027200     MOVE AQM-PM2-5       TO AQS-PM2-5-VAL.
027300     MOVE AQM-CARBON-MONOXIDE   TO AQS-CO-VAL.
027400     MOVE AQM-NITROGEN-DIOXIDE  TO AQS-NO2-VAL.
027500     MOVE AQM-SULPHUR-DIOXIDE   TO AQS-SO2-VAL.
027600     MOVE AQM-OZONE       TO AQS-OZONE-VAL.
027700     MOVE AQM-PM10-MISS   TO AQS-PM10-MISS.
027800     MOVE AQM-PM2-5-MISS  TO AQS-PM2-5-MISS.
027900     MOVE AQM-CO-MISS     TO AQS-CO-MISS.
028000     MOVE AQM-NO2-MISS    TO AQS-NO2-MISS.
028100     MOVE AQM-SO2-MISS    TO AQS-SO2-MISS.
028200     MOVE AQM-OZONE-MISS  TO AQS-OZONE-MISS.
028300
028400     CALL 'AQSEVSC' USING AQS-SEVERITY-CALC-REC, RETURN-CD.
028500     MOVE AQS-SEVERITY-SCORE TO AQM-SEVERITY-SCORE.
028600 420-EXIT.
028700     EXIT.
028800
028900 430-CALC-RISK-FLAG.
029000     IF AQM-SEVERITY-SCORE > 400
029100         MOVE "High Risk" TO AQM-RISK-FLAG
029200     ELSE
029300     IF AQM-SEVERITY-SCORE > 200
029400         MOVE "Moderate Risk" TO AQM-RISK-FLAG
029500     ELSE
029600         MOVE "Low Risk" TO AQM-RISK-FLAG.
029700 430-EXIT.
029800     EXIT.
029900
030000 440-CALC-READING-HOUR.
030100     MOVE SPACES TO WS-SCAN-FIELD.
030200     MOVE AQR-READING-TIME TO WS-SCAN-FIELD.
030300     CALL 'AQFLDLTH' USING WS-SCAN-FIELD, STR-LTH.
030400     IF STR-LTH < 16
030500         MOVE ZERO TO AQM-READING-HOUR
030600     ELSE
030700         MOVE AQR-RT-HOUR TO AQM-READING-HOUR.
030800 440-EXIT.
030900     EXIT.
031000
031100 700-WRITE-MASTER.
031200     MOVE "700-WRITE-MASTER" TO PARA-NAME.
031300     WRITE MASTER-READINGS-REC FROM AQM-MASTER-READING.
031400     ADD +1 TO RECORDS-WRITTEN.
031500 700-EXIT.
031600     EXIT.
031700
031800 800-OPEN-FILES.
031900     MOVE "800-OPEN-FILES" TO PARA-NAME.
032000     OPEN INPUT STAGED-READINGS.
032100     OPEN OUTPUT MASTER-READINGS, SYSOUT.
032200 800-EXIT.
032300     EXIT.
032400
032500 850-CLOSE-FILES.
032600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
032700     CLOSE STAGED-READINGS, MASTER-READINGS, SYSOUT.
032800 850-EXIT.
032900     EXIT.
033000
033100 900-READ-STAGED.
033200     MOVE SPACES TO AQR-STAGED-READING.
033300     READ STAGED-READINGS INTO AQR-STAGED-READING
033400         AT END MOVE "N" TO MORE-DATA-SW
033500         GO TO 900-EXIT
033600     END-READ.
033700     ADD +1 TO RECORDS-READ.
033800 900-EXIT.
033900     EXIT.
034000
034100 999-CLEANUP.
034200     MOVE "999-CLEANUP" TO PARA-NAME.
034300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034400
034500     DISPLAY "** READINGS READ **".
034600     DISPLAY RECORDS-READ.
034700     DISPLAY "** MASTER RECORDS WRITTEN **".
034800     DISPLAY RECORDS-WRITTEN.
034900     DISPLAY "** READINGS DROPPED (ALL FIELDS MISSING) **".
035000     DISPLAY RECORDS-DROPPED.
035100
035200     DISPLAY "******** NORMAL END OF JOB AQTRANS ********".
035300 999-EXIT.
035400     EXIT.
035500
035600 1000-ABEND-RTN.
035700     WRITE SYSOUT-REC FROM ABEND-REC.
035800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035900     DISPLAY "*** ABNORMAL END OF JOB - AQTRANS ***" UPON CONSOLE.
036000     DIVIDE ZERO-VAL INTO ONE-VAL.
