000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  AQLOAD.
000300 AUTHOR. TERRY DUNN.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 05/02/91.
000600 DATE-COMPILED. 05/02/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PICKS UP THE TRANSFORMED MASTER READINGS
001300*          WRITTEN BY AQTRANS AND POSTS THEM TO THE AIR-QUALITY
001400*          MASTER STORE READ BY AQANLYS.
001500*
001600*          RECORDS ARE BUFFERED AND POSTED IN BATCHES OF 200.  IF
001700*          AN INDIVIDUAL RECORD FAILS TO POST IT IS RETRIED UP TO
001800*          TWO ADDITIONAL TIMES BEFORE BEING SKIPPED - A SKIPPED
001900*          RECORD DOES NOT STOP THE BATCH OR THE JOB.
002000*
002100******************************************************************
002200
002300         INPUT FILE              -   AQMN.MASTER.READINGS
002400
002500         OUTPUT FILE PRODUCED    -   AQMN.MASTER.STORE
002600
002700         DUMP FILE               -   SYSOUT
002800
002900******************************************************************
003000* CHANGE LOG                                                     *
003100* DATE     BY   DESCRIPTION                                      *
003200* 05/02/91 TGD  INITIAL RELEASE                                  *AQLOAD1
003300* 08/19/93 JS   BATCH SIZE RAISED FROM 100 TO 200 PER OPS REQUEST*AQLOAD2
003400*               PR#2005                                          *
003500* 03/07/95 TGD  ADDED RETRY-THEN-SKIP LOGIC - A SINGLE BAD       *AQLOAD3
003600*               RECORD WAS ABENDING THE WHOLE POSTING RUN -      *
003700*               PR#2551                                          *
003800* 01/06/99 MM   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,     *AQLOAD4
003900*               NO CHANGE REQUIRED - PR#5502                    *
004000* 11/12/01 AK   LOG SKIPPED-RECORD DUMP LINE TO SYSOUT SO OPS    *AQLOAD5
004100*               CAN SEE WHICH CITY/HOUR DROPPED - PR#5977        *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT MASTER-READINGS
005600     ASSIGN TO UT-S-MASTER
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS IFCODE.
005900
006000     SELECT MASTER-STORE
006100     ASSIGN TO UT-S-MSTORE
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS OFCODE.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  SYSOUT
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 130 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS SYSOUT-REC.
007300 01  SYSOUT-REC  PIC X(130).
007400
007500****** THIS FILE IS WRITTEN BY AQTRANS - ONE RECORD PER
007600****** SURVIVING HOURLY READING
007700 FD  MASTER-READINGS
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 130 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS MASTER-READINGS-REC.
008300 01  MASTER-READINGS-REC PIC X(130).
008400
008500****** THIS IS THE MASTER STORE READ BY AQANLYS FOR THE
008600****** NIGHTLY ANALYSIS RUN
008700 FD  MASTER-STORE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 130 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS MASTER-STORE-REC.
009300 01  MASTER-STORE-REC PIC X(130).
009400
009500** QSAM FILE
009600 WORKING-STORAGE SECTION.
009700
009800 01  FILE-STATUS-CODES.
009900     05  IFCODE                  PIC X(2).
010000         88 CODE-READ     VALUE SPACES.
010100     05  OFCODE                  PIC X(2).
010200         88 CODE-WRITE    VALUE SPACES.
010300 01  FILE-STATUS-CODES-COMBINED REDEFINES FILE-STATUS-CODES
010400                                 PIC X(04).
010500
010600 COPY AQMASTER.
010700
010800 01  BATCH-BUFFER-TABLE.
010900     05  BATCH-ENTRY OCCURS 200 TIMES.
011000         10  BATCH-REC           PIC X(130).
011100 01  BATCH-BUFFER-RAW REDEFINES BATCH-BUFFER-TABLE.
011200     05  BATCH-RAW-BYTES         PIC X(26000).
011300
011400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011500     05 RECORDS-READ             PIC 9(7) COMP.
011600     05 RECORDS-POSTED           PIC 9(7) COMP.
011700     05 RECORDS-SKIPPED          PIC 9(7) COMP.
011800     05 BATCH-COUNT              PIC 9(3) COMP.
011900     05 RETRY-COUNT              PIC 9(1) COMP.
012000     05 TBL-SUB                  PIC 9(3) COMP.
012100     05 FILLER                   PIC X(02).
012200
012300 01  FLAGS-AND-SWITCHES.
012400     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
012500         88 NO-MORE-DATA VALUE "N".
012600     05 POST-OK-SW               PIC X(01) VALUE "N".
012700         88 POST-SUCCESSFUL      VALUE "Y".
012800         88 POST-FAILED          VALUE "N".
012900     05 FILLER                   PIC X(01).
013000
013100 COPY AQABEND.
013200** QSAM FILE
013300
013400 PROCEDURE DIVISION.
013500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013600     PERFORM 100-MAINLINE THRU 100-EXIT
013700             UNTIL NO-MORE-DATA.
013800     PERFORM 999-CLEANUP THRU 999-EXIT.
013900     MOVE +0 TO RETURN-CODE.
014000     GOBACK.
014100
014200 000-HOUSEKEEPING.
014300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014400     DISPLAY "******** BEGIN JOB AQLOAD ********".
014500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
014600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
014700     PERFORM 900-READ-MASTER THRU 900-EXIT.
014800 000-EXIT.
014900     EXIT.
015000
015100 100-MAINLINE.
015200     MOVE "100-MAINLINE" TO PARA-NAME.
015300     ADD +1 TO BATCH-COUNT.
015400     MOVE AQM-MASTER-READING TO BATCH-REC(BATCH-COUNT).
015500
015600     PERFORM 900-READ-MASTER THRU 900-EXIT.
015700
015800     IF BATCH-COUNT = 200
015900         PERFORM 260-POST-BATCH-BUFFER THRU 260-EXIT
016000         MOVE ZERO TO BATCH-COUNT.
016100 100-EXIT.
016200     EXIT.
016300
016400 260-POST-BATCH-BUFFER.
016500     MOVE "260-POST-BATCH-BUFFER" TO PARA-NAME.
016600     PERFORM 270-POST-ONE-ENTRY THRU 270-EXIT
016700             VARYING TBL-SUB FROM 1 BY 1
016800             UNTIL TBL-SUB > BATCH-COUNT.
016900 260-EXIT.
017000     EXIT.
017100
017200 270-POST-ONE-ENTRY.
017300     MOVE ZERO TO RETRY-COUNT.
017400     MOVE "N" TO POST-OK-SW.
017500     PERFORM 280-WRITE-WITH-RETRY THRU 280-EXIT
017600             UNTIL POST-SUCCESSFUL OR RETRY-COUNT > 2.
017700
017800     IF POST-FAILED
017900         ADD +1 TO RECORDS-SKIPPED
018000         PERFORM 295-LOG-SKIPPED-ENTRY THRU 295-EXIT
018100     ELSE
018200         ADD +1 TO RECORDS-POSTED.
018300 270-EXIT.
018400     EXIT.
018500
018600 280-WRITE-WITH-RETRY.
018700     MOVE "280-WRITE-WITH-RETRY" TO PARA-NAME.
018800     WRITE MASTER-STORE-REC FROM BATCH-REC(TBL-SUB).
018900     IF CODE-WRITE
019000         MOVE "Y" TO POST-OK-SW
019100     ELSE
019200         ADD +1 TO RETRY-COUNT.
019300 280-EXIT.
019400     EXIT.
019500
019600 295-LOG-SKIPPED-ENTRY.
019700     MOVE BATCH-REC(TBL-SUB) TO AQM-MASTER-READING.
019800     MOVE "270-POST-ONE-ENTRY" TO PARA-NAME.
019900     MOVE "RECORD SKIPPED AFTER 2 RETRIES" TO ABEND-REASON.
020000     MOVE AQM-CITY-NAME TO EXPECTED-VAL.
020100     MOVE AQM-READING-TIME TO ACTUAL-VAL.
020200     WRITE SYSOUT-REC FROM ABEND-REC.
020300 295-EXIT.
020400     EXIT.
020500
020600 800-OPEN-FILES.
020700     MOVE "800-OPEN-FILES" TO PARA-NAME.
020800     OPEN INPUT MASTER-READINGS.
020900     OPEN OUTPUT MASTER-STORE, SYSOUT.
021000 800-EXIT.
021100     EXIT.
021200
021300 850-CLOSE-FILES.
021400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
021500     CLOSE MASTER-READINGS, MASTER-STORE, SYSOUT.
021600 850-EXIT.
021700     EXIT.
021800
021900 900-READ-MASTER.
022000     MOVE SPACES TO AQM-MASTER-READING.
022100     READ MASTER-READINGS INTO AQM-MASTER-READING
022200         AT END MOVE "N" TO MORE-DATA-SW
022300         GO TO 900-EXIT
022400     END-READ.
022500     ADD +1 TO RECORDS-READ.
022600 900-EXIT.
022700     EXIT.
022800
022900 999-CLEANUP.
023000     MOVE "999-CLEANUP" TO PARA-NAME.
023100     IF BATCH-COUNT > 0
023200         PERFORM 260-POST-BATCH-BUFFER THRU 260-EXIT.
023300
023400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
023500
023600     DISPLAY "** MASTER RECORDS READ **".
023700     DISPLAY RECORDS-READ.
023800     DISPLAY "** RECORDS POSTED TO MASTER STORE **".
023900     DISPLAY RECORDS-POSTED.
024000     DISPLAY "** RECORDS SKIPPED AFTER RETRY **".
024100     DISPLAY RECORDS-SKIPPED.
024200
024300     DISPLAY "******** NORMAL END OF JOB AQLOAD ********".
024400 999-EXIT.
024500     EXIT.
024600
024700 1000-ABEND-RTN.
024800     WRITE SYSOUT-REC FROM ABEND-REC.
024900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
025000     DISPLAY "*** ABNORMAL END OF JOB - AQLOAD ***" UPON CONSOLE.
025100     DIVIDE ZERO-VAL INTO ONE-VAL.
