000100******************************************************************
000200*    COPYBOOK   AQREADNG                                        *
000300*    RECORD LAYOUT FOR THE NIGHTLY STAGED HOURLY READING FILE   *
000400*    ONE RECORD PER CITY PER HOUR, PRODUCED BY THE COLLECTOR    *
000500*    JOB THAT FEEDS AQTRANS.  FILE IS SORTED BY CITY, ASCENDING *
000600*    READING-TIME WITHIN CITY.                                 *
000700*                                                                *
000800*    A MISSING POLLUTANT READING COMES INTO THIS FILE AS        *
000900*    BLANKS OR AS SOMETHING THAT WON'T PASS A NUMERIC TEST -    *
001000*    SEE THE 300-FIELD-EDITS PARAGRAPH IN AQTRANS.               *
001100******************************************************************
001200 01  AQR-STAGED-READING.
001300     05  AQR-CITY-NAME               PIC X(20).
001400     05  AQR-READING-TIME            PIC X(16).
001500     05  AQR-READING-TIME-PARTS REDEFINES AQR-READING-TIME.
001600         10  AQR-RT-YEAR             PIC 9(04).
001700         10  FILLER                  PIC X(01).
001800         10  AQR-RT-MONTH            PIC 9(02).
001900         10  FILLER                  PIC X(01).
002000         10  AQR-RT-DAY              PIC 9(02).
002100         10  FILLER                  PIC X(01).
002200         10  AQR-RT-HOUR             PIC 9(02).
002300         10  FILLER                  PIC X(01).
002400         10  AQR-RT-MINUTE           PIC 9(02).
002500     05  AQR-POLLUTANTS.
002600         10  AQR-PM10                PIC S9(4)V99.
002700         10  AQR-PM2-5               PIC S9(4)V99.
002800         10  AQR-CARBON-MONOXIDE     PIC S9(4)V99.
002900         10  AQR-NITROGEN-DIOXIDE    PIC S9(4)V99.
003000         10  AQR-SULPHUR-DIOXIDE     PIC S9(4)V99.
003100         10  AQR-OZONE               PIC S9(4)V99.
003200     05  AQR-POLLUTANTS-ALPHA REDEFINES AQR-POLLUTANTS
003300                                 PIC X(36).
003400     05  AQR-UV-INDEX                PIC S9(2)V99.
003500     05  FILLER                      PIC X(04).
